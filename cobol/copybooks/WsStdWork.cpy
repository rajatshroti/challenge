000100******************************************************************
000110*                                                                *
000120*   S T A N D A R D   W O R K I N G - S T O R A G E   B L O C K  *
000130*                                                                *
000140*   COPYBOOK ..... WSSTDWRK                                     *
000150*   DESCRIPTION .. SHOP-STANDARD RUN-DATE WORK AREA.  EVERY      *
000160*                  BATCH PROGRAM ON THIS ACCOUNTING SYSTEM       *
000170*                  COPIES THIS BOOK SO A CONSOLE TRACE OR        *
000180*                  REPORT TITLE LINE CAN BE DATE-STAMPED THE     *
000190*                  SAME WAY EVERYWHERE.                          *
000200*                                                                *
000210*   CHANGE LOG                                                   *
000220*   ---------------------------------------------------------   *
000230*   1986-09-02  RJC  0000  ORIGINAL SHOP STANDARD BLOCK.         *
000240*   1998-11-30  DPK  Y2K1  ADDED THE 4-DIGIT CENTURY/YEAR SPLIT  *
000250*                          VIEW BELOW SO CALLERS STOP READING    *
000260*                          A 2-DIGIT YEAR OUT OF THIS BLOCK.     *
000270*                                                                *
000280******************************************************************
000290 01  WS-STD-CURRENT-DATE             PIC 9(08).
000300*                                                                *
000310******************************************************************
000320*   ALTERNATE VIEW - CENTURY / YEAR / MONTH / DAY SPLIT.          *
000330******************************************************************
000340 01  WS-STD-DATE-CYMD-VIEW REDEFINES WS-STD-CURRENT-DATE.
000350     05  WS-STD-CENTURY               PIC 9(02).
000360     05  WS-STD-YEAR-OF-CENTURY       PIC 9(02).
000370     05  WS-STD-MONTH                 PIC 9(02).
000380     05  WS-STD-DAY                   PIC 9(02).
000390*                                                                *
000400******************************************************************
000410*   ALTERNATE VIEW - 6-DIGIT YYMMDD, FOR TRACE LINES THAT ONLY   *
000420*   HAVE ROOM FOR THE OLD SHORT DATE.                            *
000430******************************************************************
000440 01  WS-STD-DATE-YYMMDD-VIEW REDEFINES WS-STD-CURRENT-DATE.
000450     05  FILLER                       PIC 9(02).
000460     05  WS-STD-DATE-YYMMDD           PIC 9(06).
000470*                                                                *
000480******************************************************************
000490*   ALTERNATE VIEW - YEAR + JULIAN DAY-OF-YEAR, FOR THE OVERNIGHT*
000500*   CONTROL-TOTAL AUDIT TRAIL.                                   *
000510******************************************************************
000520 01  WS-STD-DATE-JULIAN-VIEW REDEFINES WS-STD-CURRENT-DATE.
000530     05  WS-STD-JULIAN-YEAR           PIC 9(04).
000540     05  WS-STD-JULIAN-DAY            PIC 9(03).
000550     05  FILLER                       PIC 9(01).
