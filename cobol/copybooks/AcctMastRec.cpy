000100******************************************************************
000110*                                                                *
000120*   A C C O U N T   M A S T E R   R E C O R D   L A Y O U T      *
000130*                                                                *
000140*   COPYBOOK  ..... ACCTMSTR                                    *
000150*   DESCRIPTION .... ONE ENTRY PER DEPOSIT ACCOUNT ON THE        *
000160*                    ACCOUNT MASTER FILE (ACCT-MASTER-IN /       *
000170*                    ACCT-MASTER-OUT).  RECORD LENGTH IS FIXED   *
000180*                    AT 31 BYTES.                                *
000190*                                                                *
000200*   ==PREFIX== IS SUPPLIED BY THE COPY REPLACING STATEMENT OF    *
000210*   THE CALLING PROGRAM SO THE SAME PHYSICAL LAYOUT CAN BE       *
000220*   CARRIED TWICE IN ONE PROGRAM (ONE FOR THE INPUT MASTER,      *
000230*   ONE FOR THE REWRITTEN OUTPUT MASTER) WITHOUT A DUPLICATE     *
000240*   DATA-NAME CLASH.                                             *
000250*                                                                *
000260*   CHANGE LOG                                                   *
000270*   ---------------------------------------------------------   *
000280*   1985-03-11  RJC  0000  ORIGINAL LAYOUT FOR THE DEPOSIT        *
000290*                          ACCOUNTING CONVERSION - 20-BYTE ID,    *
000300*                          PACKED BALANCE.                       *
000310*   1988-07-06  RJC  0114  ADDED THE OLD-STYLE BRANCH-PREFIX      *
000320*                          REDEFINES BELOW FOR THE BRANCH-CLOSE   *
000330*                          CONVERSION PROGRAMS.  ID ITSELF IS     *
000340*                          STILL CARRIED AS ONE OPAQUE 20-BYTE    *
000350*                          FIELD BY EVERY OTHER PROGRAM.          *
000360*   1991-02-19  TLW  0201  ADDED ACCT-STATUS-BYTE REDEFINES SO    *
000370*                          CLOSED-ACCOUNT SWEEPS CAN FLAG A       *
000380*                          RECORD WITHOUT WIDENING THE RECORD.    *
000390*   1999-01-08  DPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE       *
000400*                          FIELDS ON THIS RECORD, NO CHANGE       *
000410*                          REQUIRED.  SIGNED OFF PER Y2K PROJECT. *
000420*   2003-10-30  MHS  0355  COMMENT CLEANUP ONLY, NO LAYOUT CHANGE.*
000430*                                                                *
000440******************************************************************
000450 01  ==PREFIX==-ACCOUNT-MASTER-RECORD.
000460*    -------------------------------------------------------
000470*    ACCOUNT IDENTIFIER - NON-BLANK, CALLER TRIMS SURROUNDING
000480*    SPACES BEFORE ANY COMPARE.  TREATED AS OPAQUE - NO
000490*    INTERNAL STRUCTURE IS ASSUMED BY THE BATCH PROGRAMS.
000500*    -------------------------------------------------------
000510     05  ==PREFIX==-ACCT-ID              PIC X(20).
000520*    -------------------------------------------------------
000530*    CURRENT AVAILABLE BALANCE, 2 DECIMAL PLACES, PACKED.
000540*    NON-NEGATIVE IN PRACTICE BUT CARRIED SIGNED SO A
000550*    REVERSED (RE-CREDITED) DEBIT CAN NEVER TRUNCATE.
000560*    -------------------------------------------------------
000570     05  ==PREFIX==-ACCT-BALANCE         PIC S9(9)V99 COMP-3.
000580     05  FILLER                          PIC X(05).
000590*                                                                *
000600******************************************************************
000610*   ALTERNATE VIEW - OLD-STYLE TWO-CHARACTER BRANCH PREFIX.       *
000620*   ACCOUNTS OPENED BEFORE THE 1988 CONVERSION CARRIED A          *
000630*   2-CHARACTER BRANCH CODE IN THE FIRST TWO BYTES OF THE ID;     *
000640*   ACCOUNTS OPENED SINCE ARE SYSTEM-GENERATED AND DO NOT.        *
000650*   NEITHER AcctXferBatch NOR ANY OTHER CURRENT PROGRAM RELIES    *
000660*   ON THIS VIEW - IT IS RETAINED ONLY BECAUSE THE BRANCH-CLOSE   *
000670*   ONE-TIME CONVERSION JOBS STILL COPY THIS BOOK.                *
000680******************************************************************
000690 01  ==PREFIX==-ACCT-MASTER-OLD-VIEW REDEFINES
000700     ==PREFIX==-ACCOUNT-MASTER-RECORD.
000710     05  ==PREFIX==-OLD-BRANCH-PREFIX.
000720         10  ==PREFIX==-OLD-BRANCH-CODE  PIC X(02).
000730         10  ==PREFIX==-OLD-ACCT-SEQ     PIC X(18).
000740     05  FILLER                          PIC X(11).
000750*                                                                *
000760******************************************************************
000770*   ALTERNATE VIEW - ACCOUNT STATUS FLAG.                         *
000780*   THE TRAILING FILLER OF THE MASTER RECORD DOUBLES AS A ONE-    *
000790*   BYTE STATUS INDICATOR FOR THE OVERNIGHT CLOSED-ACCOUNT        *
000800*   SWEEP; THE MONEY-TRANSFER BATCH LEAVES IT UNTOUCHED.          *
000810******************************************************************
000820 01  ==PREFIX==-ACCT-MASTER-FLAG-VIEW REDEFINES
000830     ==PREFIX==-ACCOUNT-MASTER-RECORD.
000840     05  FILLER                          PIC X(26).
000850     05  ==PREFIX==-ACCT-STATUS-BYTE     PIC X(01).
000860         88  ==PREFIX==-ACCT-STATUS-ACTIVE     VALUE "A".
000870         88  ==PREFIX==-ACCT-STATUS-CLOSED     VALUE "C".
000880     05  FILLER                          PIC X(04).
