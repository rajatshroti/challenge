000100******************************************************************
000110*                                                                *
000120*   T R A N S F E R   R E S U L T   R E C O R D   LAYOUT         *
000130*                                                                *
000140*   COPYBOOK ..... XFERRES                                      *
000150*   DESCRIPTION .. ONE LINE OF OUTPUT PER TRANSFER REQUEST       *
000160*                  PROCESSED, WRITTEN TO RESULTS-FILE-OUT IN     *
000170*                  THE SAME ORDER THE REQUEST WAS READ.          *
000180*                  RECORD LENGTH IS FIXED AT 112 BYTES.          *
000190*                                                                *
000200*   CHANGE LOG                                                   *
000210*   ---------------------------------------------------------   *
000220*   1985-03-18  RJC  0000  ORIGINAL LAYOUT.                      *
000230*   1990-05-02  TLW  0201  ADDED RESULT-STATUS 88-LEVELS SO       *
000240*                          THE CONTROL-TOTAL PARAGRAPH CAN TEST   *
000250*                          ON A CONDITION-NAME INSTEAD OF A       *
000260*                          LITERAL 'S'/'F' COMPARE.               *
000270*   1998-11-30  DPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE       *
000280*                          FIELDS ON THIS RECORD.                *
000290*                                                                *
000300******************************************************************
000310 01  XFER-RESULT-RECORD.
000320     05  XRS-FROM-ACCT-ID            PIC X(20).
000330     05  XRS-TO-ACCT-ID              PIC X(20).
000340     05  XRS-AMOUNT                  PIC S9(9)V99 COMP-3.
000350     05  XRS-STATUS                  PIC X(01).
000360         88  XRS-STATUS-SUCCESS              VALUE "S".
000370         88  XRS-STATUS-FAILURE              VALUE "F".
000380     05  XRS-MESSAGE                 PIC X(60).
000390     05  FILLER                      PIC X(05).
000400*                                                                *
000410******************************************************************
000420*   ALTERNATE VIEW - MESSAGE TEXT SPLIT FOR THE END-OF-RUN        *
000430*   EXCEPTION LISTING.  THE FIRST WORD OF EVERY MESSAGE ON        *
000440*   THIS SYSTEM IS EITHER AN ACCOUNT ID OR A FIXED PHRASE, SO     *
000450*   OPERATIONS CAN EYEBALL THE LEAD SEGMENT WITHOUT SCROLLING     *
000460*   THE FULL 60-BYTE MESSAGE ON AN 80-COLUMN SCREEN.              *
000470******************************************************************
000480 01  XFER-RESULT-MESSAGE-VIEW REDEFINES XFER-RESULT-RECORD.
000490     05  FILLER                      PIC X(47).
000500     05  XRS-MESSAGE-LEAD            PIC X(30).
000510     05  XRS-MESSAGE-TAIL            PIC X(30).
000520     05  FILLER                      PIC X(05).
