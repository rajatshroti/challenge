000100******************************************************************
000110*                                                                *
000120*   T R A N S F E R   C A L C   P A R A M E T E R   A R E A      *
000130*                                                                *
000140*   COPYBOOK ..... XFERCALC                                     *
000150*   DESCRIPTION .. CALL USING PARAMETER LAYOUT SHARED BY         *
000160*                  ACCT-XFER-BATCH (CALLER) AND                 *
000170*                  XFER-COMPUTE-BAL (CALLED SUBPROGRAM).  BOTH   *
000180*                  SIDES COPY THIS BOOK SO THE LAYOUT CAN NEVER  *
000190*                  DRIFT OUT OF STEP BETWEEN THE TWO PROGRAMS.   *
000200*                                                                *
000210*   CHANGE LOG                                                   *
000220*   ---------------------------------------------------------   *
000230*   1985-03-14  RJC  0000  ORIGINAL LAYOUT.                      *
000240*   1988-07-11  TLW  0114  ADDED XCP-RETURN-CODE FOR THE ON      *
000250*                          SIZE ERROR HANDLING ADDED TO          *
000260*                          XFER-COMPUTE-BAL THIS SAME REQUEST.   *
000270*                                                                *
000280******************************************************************
000290 01  XFER-CALC-PARM-AREA.
000300     05  XCP-OLD-BALANCE             PIC S9(9)V99 COMP-3.
000310     05  XCP-AMOUNT                  PIC S9(9)V99 COMP-3.
000320     05  XCP-OPERATION-CODE          PIC X(01).
000330         88  XCP-OPERATION-DEBIT             VALUE "D".
000340         88  XCP-OPERATION-CREDIT            VALUE "C".
000350     05  XCP-NEW-BALANCE             PIC S9(9)V99 COMP-3.
000360     05  XCP-RETURN-CODE             PIC X(01).
000370         88  XCP-CALC-OK                      VALUE "0".
000380         88  XCP-CALC-OVERFLOW               VALUE "9".
000390     05  FILLER                      PIC X(05).
