000100******************************************************************
000110*                                                                *
000120*   T R A N S F E R   R E Q U E S T   R E C O R D   LAYOUT       *
000130*                                                                *
000140*   COPYBOOK ..... XFERREQ                                      *
000150*   DESCRIPTION .. ONE INSTRUCTION TO MOVE MONEY FROM ONE        *
000160*                  ACCOUNT TO ANOTHER, READ FROM THE             *
000170*                  TRANS-FILE-IN FILE IN THE ORDER THE           *
000180*                  REQUESTS WERE SUBMITTED - NO RE-SORT, NO      *
000190*                  BATCHING BY ACCOUNT.  RECORD LENGTH IS        *
000200*                  FIXED AT 51 BYTES.                            *
000210*                                                                *
000220*   CHANGE LOG                                                   *
000230*   ---------------------------------------------------------   *
000240*   1985-03-14  RJC  0000  ORIGINAL LAYOUT.                      *
000250*   1998-11-30  DPK  Y2K1  REVIEWED FOR YEAR 2000 - NO DATE       *
000260*                          FIELDS ON THIS RECORD.                *
000270*                                                                *
000280******************************************************************
000290 01  XFER-REQUEST-RECORD.
000300     05  XR-FROM-ACCT-ID             PIC X(20).
000310     05  XR-TO-ACCT-ID               PIC X(20).
000320*    -------------------------------------------------------
000330*    AMOUNT TO MOVE - MUST BE >= 1, CHECKED BY THE READER
000340*    PARAGRAPH BEFORE THE REQUEST EVER REACHES THE TRANSFER
000350*    LOGIC.  ZERO AND NEGATIVE AMOUNTS ARE REJECTED THERE.
000360*    -------------------------------------------------------
000370     05  XR-AMOUNT                   PIC S9(9)V99 COMP-3.
000380     05  FILLER                      PIC X(05).
