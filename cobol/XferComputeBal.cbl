000100******************************************************************
000110* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE A NEW ACCOUNT
000120*    BALANCE FOR A SINGLE DEBIT OR CREDIT, ROUNDED TO THE
000130*    NEAREST CENT.
000140*
000150* CALLED BY
000160*    - ACCT-XFER-BATCH, ONCE FOR THE DEBIT SIDE OF A TRANSFER
000170*      AND ONCE FOR THE CREDIT SIDE (AND AGAIN ON A ROLLBACK,
000180*      WHICH IS SIMPLY A CREDIT OF THE ORIGINAL AMOUNT BACK
000190*      ONTO THE SOURCE ACCOUNT).
000200*
000210******************************************************************
000220 IDENTIFICATION              DIVISION.
000230*-----------------------------------------------------------------
000240 PROGRAM-ID.                 XFER-COMPUTE-BAL.
000250 AUTHOR.                     R J CALLOWAY.
000260 INSTALLATION.               DEPOSIT ACCOUNTING - DATA PROCESSING.
000270 DATE-WRITTEN.               MARCH 1985.
000280 DATE-COMPILED.
000290 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH USE
000300                             ONLY, NOT FOR ONLINE DISTRIBUTION.
000310*
000320******************************************************************
000330*                        C H A N G E   L O G                     *
000340******************************************************************
000350* 1985-03-14  RJC  0000  ORIGINAL PROGRAM. WRITTEN AS A COMMON
000360*                        ROUNDING ROUTINE SO THE DEBIT AND
000370*                        CREDIT SIDES OF A TRANSFER ALWAYS ROUND
000380*                        THE SAME WAY.
000390* 1986-09-04  RJC  0032  ADDED THE CALL-COUNT TRACE COUNTER FOR
000400*                        THE MONTH-END SUBPROGRAM AUDIT.
000410* 1988-07-11  TLW  0114  ADDED ON SIZE ERROR HANDLING - CALCS
000420*                        THAT WOULD OVERFLOW THE PACKED BALANCE
000430*                        NOW COME BACK WITH RETURN-CODE 9 RATHER
000440*                        THAN LETTING THE FIELD TRUNCATE SILENTLY.
000450* 1991-02-22  TLW  0201  NO LOGIC CHANGE - RENUMBERED PARAGRAPHS
000460*                        TO MATCH THE SHOP STANDARD 100/200 SCHEME.
000470* 1995-06-09  MHS  0288  REVIEWED AGAINST THE NEW FUNDS-TRANSFER
000480*                        BATCH (ACCT-XFER-BATCH) - NO CHANGES
000490*                        NEEDED, INTERFACE UNCHANGED.
000500* 1998-11-30  DPK  Y2K1  YEAR 2000 REVIEW - THIS PROGRAM CARRIES
000510*                        NO DATE ARITHMETIC OF ITS OWN, ONLY THE
000520*                        SHOP-STANDARD TRACE DATE STAMP, WHICH
000530*                        USES THE 8-DIGIT CENTURY VIEW.  PASSED.
000540* 2003-10-30  MHS  0355  COMMENT CLEANUP ONLY, NO LOGIC CHANGE.
000550*
000560******************************************************************
000570 ENVIRONMENT                 DIVISION.
000580*-----------------------------------------------------------------
000590 CONFIGURATION               SECTION.
000600 SOURCE-COMPUTER.            WHATEVER-PC.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS NUMERIC-CLASS IS "0" THRU "9"
000640     UPSI-0 ON  STATUS IS UPSI-0-ON
000650             OFF STATUS IS UPSI-0-OFF.
000660*-----------------------------------------------------------------
000670******************************************************************
000680 DATA                        DIVISION.
000690*-----------------------------------------------------------------
000700 WORKING-STORAGE             SECTION.
000710*-----------------------------------------------------------------
000720     COPY "WsStdWork.cpy".
000730*-----------------------------------------------------------------
000740 01  WS-CALC-COUNTERS.
000750     05  WS-CALL-COUNT               PIC 9(07) COMP.
000760*-----------------------------------------------------------------
000770 LINKAGE                     SECTION.
000780*-----------------------------------------------------------------
000790     COPY "XferCalcParm.cpy".
000800*
000810******************************************************************
000820 PROCEDURE                   DIVISION    USING XFER-CALC-PARM-AREA.
000830*-----------------------------------------------------------------
000840* Main procedure - round the requested debit or credit onto the
000850* balance passed in and hand the new balance back to the caller.
000860*-----------------------------------------------------------------
000870 100-COMPUTE-XFER-BALANCE.
000880     ADD 1                       TO  WS-CALL-COUNT.
000890     MOVE "0"                    TO  XCP-RETURN-CODE.
000900     EVALUATE TRUE
000910         WHEN XCP-OPERATION-DEBIT
000920             COMPUTE XCP-NEW-BALANCE ROUNDED =
000930                     XCP-OLD-BALANCE - XCP-AMOUNT
000940                 ON SIZE ERROR
000950                     PERFORM 200-FLAG-CALC-OVERFLOW
000960             END-COMPUTE
000970         WHEN XCP-OPERATION-CREDIT
000980             COMPUTE XCP-NEW-BALANCE ROUNDED =
000990                     XCP-OLD-BALANCE + XCP-AMOUNT
001000                 ON SIZE ERROR
001010                     PERFORM 200-FLAG-CALC-OVERFLOW
001020             END-COMPUTE
001030         WHEN OTHER
001040             PERFORM 200-FLAG-CALC-OVERFLOW
001050     END-EVALUATE.
001060
001070     EXIT PROGRAM.
001080
001090*-----------------------------------------------------------------
001100* An overflow here means the caller asked this routine to move
001110* an amount that will not fit back into a packed S9(9)V99
001120* balance.  Flag it and trace it; ACCT-XFER-BATCH treats a
001130* non-zero return code the same as any other failed credit and
001140* rolls the transfer back.
001150*-----------------------------------------------------------------
001160 200-FLAG-CALC-OVERFLOW.
001170     MOVE "9"                    TO  XCP-RETURN-CODE.
001180     ACCEPT   WS-STD-CURRENT-DATE FROM DATE YYYYMMDD.
001190     DISPLAY  "XFER-COMPUTE-BAL - BALANCE COMPUTE OVERFLOW ON "
001200              WS-STD-CURRENT-DATE " CALL NUMBER " WS-CALL-COUNT.
001210
