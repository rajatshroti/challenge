000100******************************************************************
000110* THIS PROGRAM IS TO IMPLEMENT THE OVERNIGHT ACCOUNT BALANCE
000120*    MAINTENANCE AND MONEY TRANSFER RUN AGAINST THE DEPOSIT
000130*    ACCOUNT MASTER, USING A BALANCE LINE DIAGRAM CARRIED OVER
000140*    FROM THE OLD INVENTORY BATCH UPDATE SKELETON.
000150*
000160* Used File
000170*    - Account Master File (In) : ACCTMSTI
000180*    - Transfer Request File    : XFERTRAN
000190*    - Account Master File (Out): ACCTMSTO
000200*    - Transfer Result File     : XFERRSLT
000210*
000220* Processing Summary
000230*    The full account master is read into a working-storage
000240*    table at start of run.  Each transfer request is then
000250*    applied straight against the table, in the order the
000260*    requests were submitted - there is no attempt to sort or
000270*    batch the requests by account.  A failed transfer leaves
000280*    both accounts exactly as they were; a transfer whose debit
000290*    succeeds but whose credit cannot be completed is backed
000300*    out before the run continues.  The table is rewritten to
000310*    the output master in full at end of run.
000320*
000330******************************************************************
000340 IDENTIFICATION              DIVISION.
000350*-----------------------------------------------------------------
000360 PROGRAM-ID.                 ACCT-XFER-BATCH.
000370 AUTHOR.                     R J CALLOWAY.
000380 INSTALLATION.               DEPOSIT ACCOUNTING - DATA PROCESSING.
000390 DATE-WRITTEN.               MARCH 1985.
000400 DATE-COMPILED.
000410 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH USE
000420                             ONLY, NOT FOR ONLINE DISTRIBUTION.
000430*
000440******************************************************************
000450*                        C H A N G E   L O G                     *
000460******************************************************************
000470* 1985-03-11  RJC  0000  ORIGINAL PROGRAM.  MASTER LOADED INTO A
000480*                        WORKING-STORAGE TABLE, TRANSFER FILE
000490*                        APPLIED AGAINST IT, MASTER REWRITTEN
000500*                        AT END OF RUN.
000510* 1985-03-18  RJC  0006  ADDED THE END-OF-RUN CONTROL TOTAL
000520*                        DISPLAY (SUCCEEDED / FAILED / TOTAL
000530*                        AMOUNT) REQUESTED BY ACCOUNTING OPS.
000540* 1986-09-04  RJC  0032  MOVED THE DEBIT/CREDIT ROUNDING INTO
000550*                        THE NEW XFER-COMPUTE-BAL SUBPROGRAM SO
000560*                        BOTH SIDES OF A TRANSFER ROUND THE
000570*                        SAME WAY.
000580* 1988-07-11  TLW  0114  ADDED THE ROLLBACK PARAGRAPH - A
000590*                        TRANSFER WHOSE CREDIT SIDE FAILS NOW
000600*                        RE-CREDITS THE SOURCE ACCOUNT BEFORE
000610*                        THE RUN CONTINUES, RATHER THAN LEAVING
000620*                        THE DEBIT STANDING ON ITS OWN.
000630* 1990-05-02  TLW  0201  ADDED THE DUPLICATE-ID CHECK ON MASTER
000640*                        LOAD (500-INSERT-ACCOUNT-ENTRY) AFTER
000650*                        THE JANUARY LOAD REJECT-RUN TURNED UP A
000660*                        DUPLICATE ACCOUNT NUMBER FROM A BAD
000670*                        SIGN-ON FEED.
000680* 1991-02-22  TLW  0201  RENUMBERED PARAGRAPHS TO THE SHOP
000690*                        STANDARD 100/200/300/400/500 SCHEME.
000700*                        NO LOGIC CHANGE.
000710* 1995-06-09  MHS  0288  SPLIT THE OLD "TRANSFER-MONEY" PARAGRAPH
000720*                        SO THE FOUR VALIDATION CHECKS RUN IN A
000730*                        SINGLE EVALUATE, IN THE ORDER ACCOUNTING
000740*                        SIGNED OFF ON: SAME ACCOUNT, SOURCE
000750*                        EXISTS, DESTINATION EXISTS, SUFFICIENT
000760*                        BALANCE.
000770* 1998-11-30  DPK  Y2K1  YEAR 2000 REVIEW - THE ONLY DATE FIELD
000780*                        IN THIS PROGRAM IS THE RUN-DATE STAMP
000790*                        ON THE CONTROL TOTALS, WHICH USES THE
000800*                        SHOP-STANDARD 8-DIGIT CENTURY WORK
000810*                        AREA.  NO ACCOUNT OR TRANSFER RECORD
000820*                        ON THIS SYSTEM CARRIES A DATE.  PASSED.
000830* 2001-04-17  MHS  0322  INCREASED THE ACCOUNT TABLE FROM 500 TO
000840*                        1000 ENTRIES - THE MARCH GROWTH REVIEW
000850*                        PROJECTED THE MASTER PASSING 500 OPEN
000860*                        ACCOUNTS BY THIRD QUARTER.
000870* 2003-10-30  MHS  0355  COMMENT CLEANUP ONLY, NO LOGIC CHANGE.
000872* 2004-03-08  DPK  0401  MASTER LOAD (500-INSERT-ACCOUNT-ENTRY) NOW
000874*                        REJECTS A BLANK ACCOUNT ID OR A NEGATIVE
000876*                        BALANCE BEFORE THE DUPLICATE-ID CHECK,
000878*                        AFTER A BAD CONVERSION EXTRACT LOADED TWO
000880*                        SPACES-FILLED RECORDS IN JANUARY.  ALSO
000882*                        GAVE THE DEBIT SIDE (500-DEBIT-ACCOUNT-
000884*                        ENTRY) ITS OWN SUFFICIENT-BALANCE GUARD
000886*                        AND MESSAGE, SEPARATE FROM THE "YOUR
000888*                        ACCOUNT..." WORDING ON THE TRANSFER PATH,
000890*                        SINCE THE TWO ARE RAISED FROM DIFFERENT
000892*                        CALLERS.
000893* 2004-04-12  DPK  0402  CODE REVIEW ON THE 0401 WORK CAUGHT TWO
000894*                        STRING STATEMENTS THAT COULD OVERFLOW FOR
000895*                        A FULL 20-BYTE ACCOUNT ID.  SHORTENED THE
000896*                        MASTER-LOAD MESSAGE AND CAPPED THE DEBIT-
000897*                        SIDE ID TO 19 BYTES; ADDED ON OVERFLOW TO
000898*                        BOTH AS WELL.
000899******************************************************************
000900 ENVIRONMENT                 DIVISION.
000910*-----------------------------------------------------------------
000920 CONFIGURATION               SECTION.
000930 SOURCE-COMPUTER.            WHATEVER-PC.
000940 SPECIAL-NAMES.
000950     C01 IS TOP-OF-FORM
000960     CLASS NUMERIC-CLASS IS "0" THRU "9"
000970     UPSI-0 ON  STATUS IS UPSI-0-ON
000980             OFF STATUS IS UPSI-0-OFF.
000990*-----------------------------------------------------------------
001000 INPUT-OUTPUT                SECTION.
001010 FILE-CONTROL.
001020     SELECT  ACCT-MASTER-IN
001030             ASSIGN TO ACCTMSTI
001040             ORGANIZATION IS SEQUENTIAL.
001050
001060     SELECT  TRANS-FILE-IN
001070             ASSIGN TO XFERTRAN
001080             ORGANIZATION IS SEQUENTIAL.
001090
001100     SELECT  ACCT-MASTER-OUT
001110             ASSIGN TO ACCTMSTO
001120             ORGANIZATION IS SEQUENTIAL.
001130
001140     SELECT  RESULTS-FILE-OUT
001150             ASSIGN TO XFERRSLT
001160             ORGANIZATION IS SEQUENTIAL.
001170
001180******************************************************************
001190 DATA                        DIVISION.
001200*-----------------------------------------------------------------
001210 FILE                        SECTION.
001220 FD  ACCT-MASTER-IN
001230     RECORD CONTAINS 31 CHARACTERS
001240     DATA RECORD IS MI-ACCOUNT-MASTER-RECORD.
001250     COPY "AcctMastRec.cpy" REPLACING ==PREFIX== BY ==MI==.
001260
001270 FD  TRANS-FILE-IN
001280     RECORD CONTAINS 51 CHARACTERS
001290     DATA RECORD IS XFER-REQUEST-RECORD.
001300     COPY "XferReqRec.cpy".
001310
001320 FD  ACCT-MASTER-OUT
001330     RECORD CONTAINS 31 CHARACTERS
001340     DATA RECORD IS MO-ACCOUNT-MASTER-RECORD.
001350     COPY "AcctMastRec.cpy" REPLACING ==PREFIX== BY ==MO==.
001360
001370 FD  RESULTS-FILE-OUT
001380     RECORD CONTAINS 112 CHARACTERS
001390     DATA RECORD IS XFER-RESULT-RECORD.
001400     COPY "XferResRec.cpy".
001410
001420*-----------------------------------------------------------------
001430 WORKING-STORAGE             SECTION.
001440*-----------------------------------------------------------------
001450 01  XFER-SWITCHES-AND-COUNTERS.
001460     05  WS-MASTER-EOF-SW            PIC X(01) VALUE "N".
001470         88  MASTER-EOF                       VALUE "Y".
001480     05  WS-TRANS-EOF-SW             PIC X(01) VALUE "N".
001490         88  TRANS-EOF                        VALUE "Y".
001500     05  WS-XFER-OUTCOME-SW          PIC X(01).
001510         88  XFER-SUCCESSFUL                  VALUE "Y".
001520         88  XFER-REJECTED                    VALUE "N".
001530     05  WS-CREDIT-STATUS-SW         PIC X(01).
001540         88  CREDIT-OK                        VALUE "Y".
001550         88  CREDIT-FAILED                    VALUE "N".
001552     05  WS-DEBIT-STATUS-SW          PIC X(01).
001554         88  DEBIT-OK                         VALUE "Y".
001556         88  DEBIT-FAILED                     VALUE "N".
001560     05  WS-AMOUNT-VALID-SW          PIC X(01).
001570         88  XR-AMOUNT-VALID                  VALUE "Y".
001580         88  XR-AMOUNT-NOT-VALID              VALUE "N".
001590     05  WS-MASTER-READ-COUNT        PIC 9(07) COMP.
001600     05  WS-TRANS-READ-COUNT         PIC 9(07) COMP.
001610     05  WS-MASTER-REJECT-COUNT      PIC 9(07) COMP.
001620     05  WS-ACCT-COUNT               PIC 9(04) COMP.
001630     05  WS-SUB                      PIC 9(04) COMP.
001640     05  WS-FROM-INDEX               PIC 9(04) COMP.
001650     05  WS-TO-INDEX                 PIC 9(04) COMP.
001660     05  WS-FOUND-INDEX              PIC 9(04) COMP.
001670     05  WS-FROM-LEAD-CNT            PIC 9(02) COMP.
001680     05  WS-TO-LEAD-CNT              PIC 9(02) COMP.
001682     05  FILLER                      PIC X(05).
001690*-----------------------------------------------------------------
001700 01  XFER-CONTROL-TOTALS.
001710     05  WS-XFER-SUCCESS-COUNT       PIC 9(07) COMP.
001720     05  WS-XFER-FAIL-COUNT          PIC 9(07) COMP.
001730     05  WS-XFER-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.
001735     05  FILLER                      PIC X(05).
001740*-----------------------------------------------------------------
001750 01  XFER-WORK-AREAS.
001760     05  WS-SEARCH-ACCT-ID           PIC X(20).
001770     05  WS-TRIM-WORK                PIC X(20).
001780     05  WS-DUP-ACCT-MESSAGE         PIC X(60).
001782     05  WS-DEBIT-FAIL-MESSAGE       PIC X(60).
001785     05  FILLER                      PIC X(05).
001790*-----------------------------------------------------------------
001800*    ACCOUNT MASTER TABLE - THE FULL MASTER FILE HELD IN
001810*    WORKING STORAGE FOR THE LIFE OF THE RUN.  1000 ENTRIES
001820*    COVERS THE CURRENT MASTER WITH ROOM FOR SEVERAL YEARS OF
001830*    GROWTH (SEE THE 2001-04-17 CHANGE LOG ENTRY ABOVE).
001840*-----------------------------------------------------------------
001850 01  XFER-ACCOUNT-TABLE.
001860     05  XT-ACCT-ENTRY               OCCURS 1000 TIMES.
001870         10  XT-ACCT-ID              PIC X(20).
001880         10  XT-ACCT-BALANCE         PIC S9(9)V99 COMP-3.
001885         10  FILLER                  PIC X(05).
001890*-----------------------------------------------------------------
001900     COPY "WsStdWork.cpy".
001910*-----------------------------------------------------------------
001920     COPY "XferCalcParm.cpy".
001930*
001940******************************************************************
001950 PROCEDURE                   DIVISION.
001960*-----------------------------------------------------------------
001970* Main procedure
001980*-----------------------------------------------------------------
001990 100-ACCT-XFER-UPDATE.
002000     PERFORM 200-INITIATE-XFER-UPDATE.
002010     PERFORM 200-PROCEED-XFER-UPDATE UNTIL TRANS-EOF.
002020     PERFORM 200-TERMINATE-XFER-UPDATE.
002030
002040     STOP RUN.
002050
002060******************************************************************
002070* Open the input files, load the account master into the table,
002080* and prime the first transfer request.
002090*-----------------------------------------------------------------
002100 200-INITIATE-XFER-UPDATE.
002110     PERFORM 300-OPEN-INPUT-FILES.
002120     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
002130     PERFORM 300-LOAD-ACCOUNT-MASTER-TABLE.
002140     PERFORM 300-READ-TRANS-FILE-IN.
002150
002160*-----------------------------------------------------------------
002170* Validate one transfer request, apply it (or reject it) against
002180* the account table, write the result record, and read the next
002190* transfer request.
002200*-----------------------------------------------------------------
002210 200-PROCEED-XFER-UPDATE.
002220     PERFORM 300-VALIDATE-XFER-REQUEST.
002230     IF XR-AMOUNT-VALID
002240         PERFORM 300-TRANSFER-MONEY
002250     ELSE
002260         PERFORM 300-REJECT-INVALID-AMOUNT
002270     END-IF.
002280     PERFORM 300-READ-TRANS-FILE-IN.
002290
002300*-----------------------------------------------------------------
002310* Rewrite the account master in full, print the end-of-run
002320* control totals, and close everything down.
002330*-----------------------------------------------------------------
002340 200-TERMINATE-XFER-UPDATE.
002350     PERFORM 300-REWRITE-ACCOUNT-MASTER.
002360     PERFORM 300-PRINT-CONTROL-TOTALS.
002370     PERFORM 300-CLOSE-ALL-FILES.
002380
002390******************************************************************
002400 300-OPEN-INPUT-FILES.
002410     OPEN    INPUT   ACCT-MASTER-IN
002420             INPUT   TRANS-FILE-IN
002430             OUTPUT  RESULTS-FILE-OUT.
002440
002450*-----------------------------------------------------------------
002460 300-INITIALIZE-SWITCHES-AND-COUNTERS.
002470     INITIALIZE XFER-SWITCHES-AND-COUNTERS
002480                XFER-CONTROL-TOTALS
002490                XFER-ACCOUNT-TABLE.
002500
002510*-----------------------------------------------------------------
002520* Read the account master to end of file, inserting each record
002530* into the working-storage table (500-INSERT-ACCOUNT-ENTRY
002540* rejects a duplicate account id rather than let it corrupt the
002550* table), then close the input master.
002560*-----------------------------------------------------------------
002570 300-LOAD-ACCOUNT-MASTER-TABLE.
002580     PERFORM 400-READ-ACCT-MASTER-IN.
002590     PERFORM 400-LOAD-ONE-ACCOUNT-ENTRY UNTIL MASTER-EOF.
002600     CLOSE   ACCT-MASTER-IN.
002610
002620*-----------------------------------------------------------------
002630* Trim the two account ids and check the amount pre-condition
002640* (must be >= 1).  A request that fails this check never reaches
002650* 300-TRANSFER-MONEY - it is rejected and logged here, and the
002660* run continues with the next request.
002670*-----------------------------------------------------------------
002680 300-VALIDATE-XFER-REQUEST.
002690     PERFORM 400-TRIM-XFER-REQUEST-IDS.
002700     IF XR-AMOUNT >= 1
002710         SET  XR-AMOUNT-VALID        TO  TRUE
002720     ELSE
002730         SET  XR-AMOUNT-NOT-VALID    TO  TRUE
002740     END-IF.
002750
002760*-----------------------------------------------------------------
002770* The four validation checks below run in the exact order the
002780* business signed off on - same account, source exists,
002790* destination exists, sufficient balance - and the first one
002800* that fails aborts the transfer with neither account touched.
002810* When all four pass, 400-APPLY-XFER-DEBIT-CREDIT does the
002820* actual debit, credit, and (if the credit cannot be completed)
002830* the rollback.
002840*-----------------------------------------------------------------
002850 300-TRANSFER-MONEY.
002860     MOVE    XR-FROM-ACCT-ID         TO  XRS-FROM-ACCT-ID.
002870     MOVE    XR-TO-ACCT-ID           TO  XRS-TO-ACCT-ID.
002880     MOVE    XR-AMOUNT               TO  XRS-AMOUNT.
002890     SET     XFER-SUCCESSFUL         TO  TRUE.
002900
002910     MOVE    XR-FROM-ACCT-ID         TO  WS-SEARCH-ACCT-ID.
002920     PERFORM 400-FIND-ACCOUNT-ENTRY.
002930     MOVE    WS-FOUND-INDEX          TO  WS-FROM-INDEX.
002940
002950     MOVE    XR-TO-ACCT-ID           TO  WS-SEARCH-ACCT-ID.
002960     PERFORM 400-FIND-ACCOUNT-ENTRY.
002970     MOVE    WS-FOUND-INDEX          TO  WS-TO-INDEX.
002980
002990     EVALUATE TRUE
003000         WHEN XR-FROM-ACCT-ID = XR-TO-ACCT-ID
003010             SET  XFER-REJECTED      TO  TRUE
003020             MOVE "From and To accounts are same."
003030                                     TO  XRS-MESSAGE
003040         WHEN WS-FROM-INDEX = ZERO
003050             SET  XFER-REJECTED      TO  TRUE
003060             STRING XR-FROM-ACCT-ID     DELIMITED BY SPACE
003070                    " account does not exists!" DELIMITED BY SIZE
003080                    INTO XRS-MESSAGE
003090         WHEN WS-TO-INDEX = ZERO
003100             SET  XFER-REJECTED      TO  TRUE
003110             STRING XR-TO-ACCT-ID       DELIMITED BY SPACE
003120                    " account does not exists!" DELIMITED BY SIZE
003130                    INTO XRS-MESSAGE
003140         WHEN XT-ACCT-BALANCE (WS-FROM-INDEX) < XR-AMOUNT
003150             SET  XFER-REJECTED      TO  TRUE
003160             MOVE "Your account does not have sufficent balance."
003170                                     TO  XRS-MESSAGE
003180         WHEN OTHER
003190             PERFORM 400-APPLY-XFER-DEBIT-CREDIT
003200     END-EVALUATE.
003210
003220     IF XFER-SUCCESSFUL
003230         PERFORM 400-NOTIFY-XFER-RESULT
003240         SET  XRS-STATUS-SUCCESS    TO  TRUE
003250     ELSE
003260         SET  XRS-STATUS-FAILURE    TO  TRUE
003270     END-IF.
003280
003290     PERFORM 400-WRITE-XFER-RESULT.
003300
003310*-----------------------------------------------------------------
003320* Amount below 1 (zero or negative) - reject and log the record,
003330* then let the run continue with the next request.
003340*-----------------------------------------------------------------
003350 300-REJECT-INVALID-AMOUNT.
003360     MOVE    XR-FROM-ACCT-ID         TO  XRS-FROM-ACCT-ID.
003370     MOVE    XR-TO-ACCT-ID           TO  XRS-TO-ACCT-ID.
003380     MOVE    XR-AMOUNT               TO  XRS-AMOUNT.
003390     SET     XRS-STATUS-FAILURE      TO  TRUE.
003400     MOVE    "Transfer amount is invalid."
003410                                     TO  XRS-MESSAGE.
003420     PERFORM 400-WRITE-XFER-RESULT.
003430
003440*-----------------------------------------------------------------
003450 300-REWRITE-ACCOUNT-MASTER.
003460     OPEN    OUTPUT  ACCT-MASTER-OUT.
003470     PERFORM 400-WRITE-ONE-ACCOUNT-ENTRY
003480             VARYING WS-SUB FROM 1 BY 1
003490             UNTIL   WS-SUB > WS-ACCT-COUNT.
003500     CLOSE   ACCT-MASTER-OUT.
003510
003520*-----------------------------------------------------------------
003530 300-PRINT-CONTROL-TOTALS.
003540     ACCEPT  WS-STD-CURRENT-DATE     FROM DATE YYYYMMDD.
003550     DISPLAY "=============================================".
003560     DISPLAY "ACCT-XFER-BATCH CONTROL TOTALS - RUN DATE "
003570             WS-STD-CURRENT-DATE.
003580     DISPLAY "TRANSFERS SUCCEEDED......... "
003590             WS-XFER-SUCCESS-COUNT.
003600     DISPLAY "TRANSFERS FAILED............ "
003610             WS-XFER-FAIL-COUNT.
003620     DISPLAY "TOTAL AMOUNT TRANSFERRED..... "
003630             WS-XFER-TOTAL-AMOUNT.
003640     DISPLAY "=============================================".
003650
003660*-----------------------------------------------------------------
003670 300-CLOSE-ALL-FILES.
003680     CLOSE   TRANS-FILE-IN
003690             RESULTS-FILE-OUT.
003700
003710******************************************************************
003720 400-READ-ACCT-MASTER-IN.
003730     READ    ACCT-MASTER-IN
003740             AT END     SET  MASTER-EOF  TO  TRUE
003750             NOT AT END ADD  1 TO WS-MASTER-READ-COUNT
003760     END-READ.
003770
003780*-----------------------------------------------------------------
003790 400-LOAD-ONE-ACCOUNT-ENTRY.
003800     PERFORM 500-INSERT-ACCOUNT-ENTRY.
003810     PERFORM 400-READ-ACCT-MASTER-IN.
003820
003830*-----------------------------------------------------------------
003840 300-READ-TRANS-FILE-IN.
003850     READ    TRANS-FILE-IN
003860             AT END     SET  TRANS-EOF  TO  TRUE
003870             NOT AT END ADD  1 TO WS-TRANS-READ-COUNT
003880     END-READ.
003890
003900*-----------------------------------------------------------------
003910* Strip leading spaces from both request ids before they are
003920* used for any lookup or compare.  Trailing positions are
003930* already space-filled to PIC X(20) by the file layout, so only
003940* the leading edge needs attention.
003950*-----------------------------------------------------------------
003960 400-TRIM-XFER-REQUEST-IDS.
003970     MOVE ZERO TO WS-FROM-LEAD-CNT WS-TO-LEAD-CNT.
003980
003990     INSPECT XR-FROM-ACCT-ID TALLYING WS-FROM-LEAD-CNT
004000             FOR LEADING SPACE.
004010     IF WS-FROM-LEAD-CNT > ZERO AND WS-FROM-LEAD-CNT < 20
004020         MOVE XR-FROM-ACCT-ID (WS-FROM-LEAD-CNT + 1:)
004030                                     TO  WS-TRIM-WORK
004040         MOVE SPACES                 TO  XR-FROM-ACCT-ID
004050         MOVE WS-TRIM-WORK           TO  XR-FROM-ACCT-ID
004060     END-IF.
004070
004080     INSPECT XR-TO-ACCT-ID TALLYING WS-TO-LEAD-CNT
004090             FOR LEADING SPACE.
004100     IF WS-TO-LEAD-CNT > ZERO AND WS-TO-LEAD-CNT < 20
004110         MOVE XR-TO-ACCT-ID (WS-TO-LEAD-CNT + 1:)
004120                                     TO  WS-TRIM-WORK
004130         MOVE SPACES                 TO  XR-TO-ACCT-ID
004140         MOVE WS-TRIM-WORK           TO  XR-TO-ACCT-ID
004150     END-IF.
004160
004170*-----------------------------------------------------------------
004180* Linear lookup of WS-SEARCH-ACCT-ID against the account table.
004190* Returns WS-FOUND-INDEX = zero when the id is not on the table.
004200*-----------------------------------------------------------------
004210 400-FIND-ACCOUNT-ENTRY.
004220     MOVE ZERO TO WS-FOUND-INDEX.
004230     PERFORM 500-SEARCH-ACCOUNT-TABLE
004240             VARYING WS-SUB FROM 1 BY 1
004250             UNTIL   WS-SUB > WS-ACCT-COUNT
004260                  OR WS-FOUND-INDEX NOT = ZERO.
004270
004280*-----------------------------------------------------------------
004290* Debit the source, then credit the destination.  If the credit
004300* cannot be completed, re-credit the source with the same amount
004310* (500-ROLLBACK-DEBIT) so the master ends the transfer exactly
004320* where it started for both accounts.
004330*-----------------------------------------------------------------
004332* 500-DEBIT-ACCOUNT-ENTRY carries the sufficient-balance guard on
004334* the debit side in its own right (see the change log entry on
004336* that paragraph) - here that only matters if it is ever reached
004338* on a request 300-TRANSFER-MONEY's own check let through, which
004339* the DEBIT-FAILED branch below exists to catch defensively.
004340 400-APPLY-XFER-DEBIT-CREDIT.
004342     PERFORM 500-DEBIT-ACCOUNT-ENTRY.
004344     IF DEBIT-FAILED
004346         SET  XFER-REJECTED          TO  TRUE
004348         MOVE WS-DEBIT-FAIL-MESSAGE  TO  XRS-MESSAGE
004350     ELSE
004352         PERFORM 500-CREDIT-ACCOUNT-ENTRY
004354         IF CREDIT-FAILED
004356             PERFORM 500-ROLLBACK-DEBIT
004358             SET  XFER-REJECTED      TO  TRUE
004360             MOVE "Credit to destination account failed, transfer rolled back."
004362                                     TO  XRS-MESSAGE
004364         END-IF
004366     END-IF.
004430
004440*-----------------------------------------------------------------
004450* Notification is a read-only audit-trail entry only - it never
004460* causes a transfer to fail and has no further effect on the
004470* account master.
004480*-----------------------------------------------------------------
004490 400-NOTIFY-XFER-RESULT.
004500     DISPLAY "ACCOUNT " XR-FROM-ACCT-ID " DEBITED WITH "
004510             XR-AMOUNT ", NOW AVAILABLE BALANCE IS "
004520             XT-ACCT-BALANCE (WS-FROM-INDEX).
004530     DISPLAY "ACCOUNT " XR-TO-ACCT-ID " CREDITED WITH "
004540             XR-AMOUNT ", NOW AVAILABLE BALANCE IS "
004550             XT-ACCT-BALANCE (WS-TO-INDEX).
004560
004570*-----------------------------------------------------------------
004580 400-WRITE-XFER-RESULT.
004590     WRITE   XFER-RESULT-RECORD.
004600     IF XRS-STATUS-SUCCESS
004610         ADD 1           TO  WS-XFER-SUCCESS-COUNT
004620         ADD XRS-AMOUNT  TO  WS-XFER-TOTAL-AMOUNT
004630     ELSE
004640         ADD 1           TO  WS-XFER-FAIL-COUNT
004650     END-IF.
004660
004670*-----------------------------------------------------------------
004680 400-WRITE-ONE-ACCOUNT-ENTRY.
004690     MOVE    XT-ACCT-ID (WS-SUB)      TO  MO-ACCT-ID.
004700     MOVE    XT-ACCT-BALANCE (WS-SUB) TO  MO-ACCT-BALANCE.
004710     WRITE   MO-ACCOUNT-MASTER-RECORD.
004720
004730******************************************************************
004740* Insert one master record into the table.  A record with a
004750* blank account id or a negative balance is rejected and
004760* logged before the duplicate-id check is even attempted
004770* (added 2004-03-08 after the conversion desk fed a bad
004780* extract with two spaces-filled id records into the January
004790* load).  An account id already on the table is rejected and
004800* logged instead of being allowed to overwrite the existing
004810* entry (see the 1990-05-02 change log entry above).
004815*-----------------------------------------------------------------
004820 500-INSERT-ACCOUNT-ENTRY.
004822     IF MI-ACCT-ID = SPACES
004824         DISPLAY "ACCOUNT MASTER LOAD - BLANK ACCOUNT ID REJECTED."
004826         ADD 1 TO WS-MASTER-REJECT-COUNT
004828     ELSE
004830         IF MI-ACCT-BALANCE < ZERO
004832             STRING "Acct "                     DELIMITED BY SIZE
004833                    MI-ACCT-ID                   DELIMITED BY SPACE
004834                    " negative balance - rejected."
004835                                                 DELIMITED BY SIZE
004836                    INTO WS-DUP-ACCT-MESSAGE
004837                 ON OVERFLOW
004838                     DISPLAY "ACCOUNT MASTER LOAD - MESSAGE TEXT TRUNCATED."
004839             END-STRING
004840             DISPLAY WS-DUP-ACCT-MESSAGE
004842             ADD 1 TO WS-MASTER-REJECT-COUNT
004846         ELSE
004848             MOVE MI-ACCT-ID         TO  WS-SEARCH-ACCT-ID
004850             PERFORM 400-FIND-ACCOUNT-ENTRY
004852             IF WS-FOUND-INDEX NOT = ZERO
004854                 STRING "Account id "      DELIMITED BY SIZE
004856                        MI-ACCT-ID         DELIMITED BY SPACE
004858                        " already exists!" DELIMITED BY SIZE
004860                        INTO WS-DUP-ACCT-MESSAGE
004862                 DISPLAY WS-DUP-ACCT-MESSAGE
004864                 ADD 1 TO WS-MASTER-REJECT-COUNT
004866             ELSE
004868                 ADD 1 TO WS-ACCT-COUNT
004870                 MOVE MI-ACCT-ID     TO  XT-ACCT-ID (WS-ACCT-COUNT)
004872                 MOVE MI-ACCT-BALANCE
004874                                     TO  XT-ACCT-BALANCE (WS-ACCT-COUNT)
004876             END-IF
004878         END-IF
004880     END-IF.
004940
004950*-----------------------------------------------------------------
004960 500-SEARCH-ACCOUNT-TABLE.
004970     IF XT-ACCT-ID (WS-SUB) = WS-SEARCH-ACCT-ID
004980         MOVE WS-SUB TO WS-FOUND-INDEX
004990     END-IF.
005000
005002*-----------------------------------------------------------------
005004* This is the repository-level debit - it carries the sufficient-
005006* balance guard itself rather than trusting the caller to have
005008* checked first, since a debit taken straight off the master
005010* (outside a funds transfer) has no 300-TRANSFER-MONEY validation
005012* in front of it.  On a transfer the guard is defensive only,
005014* because 300-TRANSFER-MONEY has already refused any request that
005016* would fail it; the wording here is the repository's own, and
005018* is deliberately not the "Your account..." wording used on the
005020* transfer path, since the two are raised from different callers
005022* (added 2004-03-08, same ticket as the master-load edit above).
005024 500-DEBIT-ACCOUNT-ENTRY.
005025     SET  DEBIT-OK                         TO  TRUE.
005026     IF XT-ACCT-BALANCE (WS-FROM-INDEX) < XR-AMOUNT
005027         SET  DEBIT-FAILED                 TO  TRUE
005028*        --------------------------------------------------------
005029*        ID PORTION IS CAPPED TO ITS FIRST 19 BYTES SO THE FULL
005030*        60-BYTE MESSAGE ALWAYS FITS THE FIXED XRS-MESSAGE FIELD
005031*        EVEN FOR A FULL 20-BYTE ACCOUNT ID (2004-04-12, DPK,
005032*        0402 - CAUGHT ON REVIEW, NO PRODUCTION RECORD EVER
005033*        OVERFLOWED THIS BUT A FULL-WIDTH ID WOULD HAVE).  THE
005034*        ON OVERFLOW PHRASE IS BELT AND SUSPENDERS ON TOP OF
005035*        THAT CAP.
005036*        --------------------------------------------------------
005037         STRING XT-ACCT-ID (WS-FROM-INDEX) (1:19)
005038                                              DELIMITED BY SPACE
005039                " account does not have sufficent balance."
005040                                              DELIMITED BY SIZE
005041                INTO WS-DEBIT-FAIL-MESSAGE
005042             ON OVERFLOW
005043                 DISPLAY "TRANSFER BATCH - DEBIT MESSAGE TRUNCATED."
005044         END-STRING
005045     ELSE
005046         MOVE XT-ACCT-BALANCE (WS-FROM-INDEX) TO  XCP-OLD-BALANCE
005047         MOVE XR-AMOUNT                       TO  XCP-AMOUNT
005048         SET  XCP-OPERATION-DEBIT             TO  TRUE
005049         CALL "XFER-COMPUTE-BAL" USING XFER-CALC-PARM-AREA
005050         MOVE XCP-NEW-BALANCE
005051                             TO  XT-ACCT-BALANCE (WS-FROM-INDEX)
005052     END-IF.
005053
005058*-----------------------------------------------------------------
005060* Credit the destination.  WS-TO-INDEX was already resolved by
005110* 300-TRANSFER-MONEY before this paragraph is reached, so the
005120* range check below is defensive rather than an expected path -
005130* it is what allows CREDIT-FAILED to be raised at all, which in
005140* turn is what 400-APPLY-XFER-DEBIT-CREDIT rolls back on.
005150*-----------------------------------------------------------------
005160 500-CREDIT-ACCOUNT-ENTRY.
005170     SET  CREDIT-OK                       TO  TRUE.
005180     IF WS-TO-INDEX > ZERO AND WS-TO-INDEX NOT > WS-ACCT-COUNT
005190         MOVE XT-ACCT-BALANCE (WS-TO-INDEX) TO  XCP-OLD-BALANCE
005200         MOVE XR-AMOUNT                      TO  XCP-AMOUNT
005210         SET  XCP-OPERATION-CREDIT           TO  TRUE
005220         CALL "XFER-COMPUTE-BAL" USING XFER-CALC-PARM-AREA
005230         IF XCP-CALC-OK
005240             MOVE XCP-NEW-BALANCE
005250                             TO  XT-ACCT-BALANCE (WS-TO-INDEX)
005260         ELSE
005270             SET  CREDIT-FAILED          TO  TRUE
005280         END-IF
005290     ELSE
005300         SET  CREDIT-FAILED              TO  TRUE
005310     END-IF.
005320
005330*-----------------------------------------------------------------
005340* Undo the debit applied by 500-DEBIT-ACCOUNT-ENTRY by re-
005350* crediting the same amount back onto the source account.
005360*-----------------------------------------------------------------
005370 500-ROLLBACK-DEBIT.
005380     MOVE XT-ACCT-BALANCE (WS-FROM-INDEX) TO  XCP-OLD-BALANCE.
005390     MOVE XR-AMOUNT                       TO  XCP-AMOUNT.
005400     SET  XCP-OPERATION-CREDIT            TO  TRUE.
005410     CALL "XFER-COMPUTE-BAL" USING XFER-CALC-PARM-AREA.
005420     MOVE XCP-NEW-BALANCE     TO  XT-ACCT-BALANCE (WS-FROM-INDEX).
005430
